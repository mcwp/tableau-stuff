000100*===============================================================*
000200* PROGRAM NAME:    MNMKT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/86  D QUINTERO    CREATED FOR QUARTERLY MINE LEDGER RUN - MKT0001 
000900*                         PER-COLOR WEIGHT SHARE BY ELF
001000* 07/02/87  D QUINTERO    ADDED COLOR CATEGORY ROLL-UP TABLE      MKT0002 
001100* 11/19/88  E ACKERMAN    REJECT RECORDS WITH NO MINING DATE      MKT0003 
001200* 04/04/90  E ACKERMAN    SPLIT OUT GEM COLOR LOOKUP LOAD INTO    MKT0004 
001300*                         ITS OWN PARAGRAPH GROUP
001400* 09/27/91  R CHEN        PRIOR YEAR COMPARE ADDED - RUNS THE     MKT0005 
001500*                         WEIGHT PASS TWICE, ONCE PER WINDOW
001600* 02/14/93  R CHEN        EXPANDED ELF/COLOR TABLE TO 2000 PAIRS  MKT0006 
001700* 08/30/95  J KLINE       MARKET SHARE AND YEAR OVER YEAR RATIO   MKT0007 
001800*                         COMPUTED TO 4 DECIMALS, ROUNDED
001900* 01/08/97  J KLINE       UNKNOWN GEM TYPE NOW ABENDS INSTEAD OF  MKT0008 
002000*                         DEFAULTING TO COLOR SPACES
002100* 06/22/98  M OSEI        Y2K - MINING DATE IS ALREADY CCYY-MM-DD MKT0009 
002200*                         ON DISK, VERIFIED NO 2-DIGIT YEAR MATH
002300*                         REMAINS IN THIS MODULE
002400* 03/03/99  M OSEI        Y2K SIGN-OFF, NO FURTHER CHANGE         MKT0010 
002500* 10/11/01  J KLINE       FILE STATUS 04 ON MINE-FILE NOW ABENDS  MKT0011 
002600*                         INSTEAD OF SILENTLY SKIPPING RECORD
002700* 05/19/04  R CHEN        MISSING COLOR CATEGORY NOW SKIPS THE    MKT0012 
002800*                         OUTPUT ROW INSTEAD OF ABENDING
002900* 11/30/09  T VANCE       REWIRED FOR CALL FROM MINEDRV DRIVER,   MKT0013 
003000*                         WAS A STANDALONE JOB STEP BEFORE THIS
003100* 02/17/10  T VANCE       FILE STATUS 04 ON MINE-FILE READ IN THE MKT0014 
003200*                         2014/PERIOD PASS NOW ACTUALLY ABENDS -
003300*                         LOG ENTRY MKT0011 SAID IT DID, CODE DID
003400*                         NOT, AUDIT CAUGHT THE GAP
003500* 02/17/10  T VANCE       WEIGHT EDIT PICTURE WAS ONE DIGIT SHORT MKT0015 
003600*                         OF THE ACCUMULATOR - A TOTAL OF TEN
003700*                         BILLION GRAMS OR MORE LOST ITS LEAD
003800*                         DIGIT ON THE -MS REPORT, WIDENED TO
003900*                         MATCH S9(11)V99
004000* 02/18/10  T VANCE       ALL THREE FATAL PATHS WERE FALLING      MKT0016 
004100*                         STRAIGHT THROUGH TO GOBACK INSTEAD OF
004200*                         GOING TO THE ABEND EXIT LIKE EVERY OTHER
004300*                         STEP IN THIS SHOP - ROUTED THEM TO
004400*                         9900-ABEND-EXIT. MOVED THE -MS EDIT
004500*                         FIELDS TO 77-LEVELS
004600*
004700*===============================================================*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  MNMKT.
005000 AUTHOR. DAVID QUINTERO.
005100 INSTALLATION. COBOL DEVELOPMENT CENTER.
005200 DATE-WRITTEN. 03/12/86.
005300 DATE-COMPILED.
005400 SECURITY. NON-CONFIDENTIAL.
005500*===============================================================*
005600 ENVIRONMENT DIVISION.
005700*---------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900*---------------------------------------------------------------*
006000 SOURCE-COMPUTER. IBM-3081.
006100 OBJECT-COMPUTER. IBM-3081.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*---------------------------------------------------------------*
006500 INPUT-OUTPUT SECTION.
006600*---------------------------------------------------------------*
006700 FILE-CONTROL.
006800     SELECT MINE-FILE ASSIGN TO MINEDD
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       FILE STATUS  IS MINE-FILE-STATUS.
007100*
007200     SELECT COLOR-FILE ASSIGN TO COLORDD
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS  IS COLOR-FILE-STATUS.
007500*
007600     SELECT MS-FILE ASSIGN TO MSDD
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS  IS MS-FILE-STATUS.
007900*===============================================================*
008000 DATA DIVISION.
008100*---------------------------------------------------------------*
008200 FILE SECTION.
008300*---------------------------------------------------------------*
008400 FD  MINE-FILE
008500         RECORDING MODE IS F.
008600 COPY MNMINE.
008700*---------------------------------------------------------------*
008800 FD  COLOR-FILE
008900         RECORDING MODE IS F.
009000 COPY MNCOLOR.
009100*---------------------------------------------------------------*
009200 FD  MS-FILE
009300         RECORDING MODE IS F.
009400 01  MS-OUT-RECORD                PIC X(117).
009500*===============================================================*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800*    STANDALONE EDIT FIELDS FOR THE -MS REPORT LINE              *
009900*---------------------------------------------------------------*
010000 77  WS-EDIT-WEIGHT               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
010100 77  WS-EDIT-RANK                 PIC ZZZ9.
010200 77  WS-EDIT-YOY                  PIC -99999.9999.
010300 77  WS-EDIT-MKT-SHARE            PIC 9.9999.
010400*---------------------------------------------------------------*
010500 01  WS-SWITCHES-MISC-FIELDS.
010600     05  MINE-FILE-STATUS         PIC X(02) VALUE '00'.
010700         88  MINE-FILE-OK                    VALUE '00'.
010800     05  COLOR-FILE-STATUS        PIC X(02) VALUE '00'.
010900         88  COLOR-FILE-OK                   VALUE '00'.
011000     05  MS-FILE-STATUS           PIC X(02) VALUE '00'.
011100         88  MS-FILE-OK                      VALUE '00'.
011200     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.
011300         88  END-OF-FILE                     VALUE 'Y'.
011400     05  COLOR-EOF-SW             PIC X(01) VALUE 'N'.
011500         88  COLOR-EOF                       VALUE 'Y'.
011600     05  VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
011700         88  VALID-RECORD                    VALUE 'Y'.
011800     05  CATEGORY-FOUND-SW        PIC X(01) VALUE 'N'.
011900         88  CATEGORY-FOUND                  VALUE 'Y'.
012000     05  WT-2014-FOUND-SW         PIC X(01) VALUE 'N'.
012100         88  WT-2014-FOUND                   VALUE 'Y'.
012200     05  WT-PERIOD-FOUND-SW       PIC X(01) VALUE 'N'.
012300         88  WT-PERIOD-FOUND                 VALUE 'Y'.
012400     05  COLOR-TOTAL-FOUND-SW     PIC X(01) VALUE 'N'.
012500         88  COLOR-TOTAL-FOUND               VALUE 'Y'.
012600     05  WS-PASS-START            PIC X(10).
012700     05  WS-PASS-END              PIC X(10).
012800     05  WS-EVENT-COLOR           PIC X(12).
012900     05  WS-EVENT-WEIGHT          PIC S9(11)V99.
013000     05  WS-CUR-ELF-NAME          PIC X(20).
013100     05  WS-CUR-ELF-ID            PIC X(08).
013200     05  WS-CUR-COLOR             PIC X(12).
013300     05  WS-CUR-CATEGORY          PIC X(12).
013400     05  WS-WT-2014               PIC S9(11)V99.
013500     05  WS-WT-PERIOD             PIC S9(11)V99.
013600     05  WS-COLOR-TOTAL-PD        PIC S9(11)V99.
013700     05  WS-PERIOD-RANK           PIC S9(04) COMP.
013800     05  WS-YOY-RATIO             PIC S9(05)V9(04).
013900     05  WS-MKT-SHARE             PIC SV9(04).
014000*---------------------------------------------------------------*
014100*    ELF-COLOR WEIGHT TABLE FOR THE 2014 COMPARE YEAR (U4)      *
014200*---------------------------------------------------------------*
014300 01  EC-14-TABLE-SIZE             PIC S9(05) COMP VALUE ZERO.
014400 01  EC-14-WORK-TABLE.
014500     05  EC-14-ENTRY OCCURS 1 TO 2000 TIMES
014600             DEPENDING ON EC-14-TABLE-SIZE
014700             INDEXED BY EC14-IDX.
014800         10  EC14-ELF-NAME        PIC X(20).
014900         10  EC14-ELF-ID          PIC X(08).
015000         10  EC14-COLOR           PIC X(12).
015100         10  EC14-WEIGHT          PIC S9(11)V99.
015200*---------------------------------------------------------------*
015300*    ELF-COLOR WEIGHT TABLE FOR THE REPORT PERIOD (U4/U6)       *
015400*---------------------------------------------------------------*
015500 01  EC-PD-TABLE-SIZE             PIC S9(05) COMP VALUE ZERO.
015600 01  EC-PD-WORK-TABLE.
015700     05  EC-PD-ENTRY OCCURS 1 TO 2000 TIMES
015800             DEPENDING ON EC-PD-TABLE-SIZE
015900             INDEXED BY ECPD-IDX, ECPD-IDX2.
016000         10  ECPD-ELF-NAME        PIC X(20).
016100         10  ECPD-ELF-ID          PIC X(08).
016200         10  ECPD-COLOR           PIC X(12).
016300         10  ECPD-WEIGHT          PIC S9(11)V99.
016400         10  ECPD-RANK            PIC S9(04) COMP.
016500*---------------------------------------------------------------*
016600*    ALL-COLOR WEIGHT TOTALS FOR THE REPORT PERIOD (U5)         *
016700*---------------------------------------------------------------*
016800 01  CT-PD-TABLE-SIZE             PIC S9(05) COMP VALUE ZERO.
016900 01  CT-PD-WORK-TABLE.
017000     05  CT-PD-ENTRY OCCURS 1 TO 100 TIMES
017100             DEPENDING ON CT-PD-TABLE-SIZE
017200             INDEXED BY CTPD-IDX.
017300         10  CTPD-COLOR           PIC X(12).
017400         10  CTPD-WEIGHT          PIC S9(11)V99.
017500*---------------------------------------------------------------*
017600*    DISTINCT COLORS SEEN IN THE U3 LOOKUP TABLE                *
017700*---------------------------------------------------------------*
017800 01  DISTINCT-COLOR-TABLE-SIZE    PIC S9(05) COMP VALUE ZERO.
017900 01  DISTINCT-COLOR-WORK-TABLE.
018000     05  DISTINCT-COLOR-ENTRY OCCURS 1 TO 100 TIMES
018100             DEPENDING ON DISTINCT-COLOR-TABLE-SIZE
018200             INDEXED BY DC-IDX.
018300         10  DC-COLOR             PIC X(12).
018400*---------------------------------------------------------------*
018500*    ELVES ACTIVE IN THE REPORT PERIOD - DRIVES THE CROSS JOIN  *
018600*---------------------------------------------------------------*
018700 01  PERIOD-ELF-TABLE-SIZE        PIC S9(05) COMP VALUE ZERO.
018800 01  PERIOD-ELF-WORK-TABLE.
018900     05  PERIOD-ELF-ENTRY OCCURS 1 TO 500 TIMES
019000             DEPENDING ON PERIOD-ELF-TABLE-SIZE
019100             INDEXED BY PE-IDX.
019200         10  PE-ELF-NAME          PIC X(20).
019300         10  PE-ELF-ID            PIC X(08).
019400*---------------------------------------------------------------*
019500 COPY MNCOLTAB.
019600*---------------------------------------------------------------*
019700 COPY MNMSOUT.
019800*===============================================================*
019900 LINKAGE SECTION.
020000*---------------------------------------------------------------*
020100 COPY MNPARM.
020200*===============================================================*
020300 PROCEDURE DIVISION USING MN-PARM-BLOCK.
020400*---------------------------------------------------------------*
020500 0000-MAIN-PROCESSING.
020600*---------------------------------------------------------------*
020700     MOVE ZERO                    TO MN-RECORDS-WRITTEN.
020800     MOVE '00'                    TO MN-RETURN-STATUS.
020900     PERFORM 1100-LOAD-GEM-COLOR-TABLE.
021000     PERFORM 3000-BUILD-2014-TOTALS.
021100     PERFORM 3500-BUILD-PERIOD-TOTALS.
021200     PERFORM 3900-RANK-WITHIN-COLOR.
021300     OPEN OUTPUT MS-FILE.
021400     PERFORM 4900-WRITE-MS-HEADER.
021500     PERFORM 4000-BUILD-MATRIX.
021600     CLOSE MS-FILE.
021700     GOBACK.
021800*---------------------------------------------------------------*
021900 1100-LOAD-GEM-COLOR-TABLE.
022000*---------------------------------------------------------------*
022100     OPEN INPUT COLOR-FILE.
022200     IF NOT COLOR-FILE-OK
022300         DISPLAY 'MNMKT - OPEN FAILED - COLOR=' COLOR-FILE-STATUS
022400         MOVE '99'                TO MN-RETURN-STATUS
022500         GO TO 9900-ABEND-EXIT.
022600     PERFORM 1110-READ-COLOR-RECORD.
022700     PERFORM 1120-PROCESS-COLOR-RECORD THRU 1120-EXIT
022800         UNTIL COLOR-EOF.
022900     CLOSE COLOR-FILE.
023000*---------------------------------------------------------------*
023100 1110-READ-COLOR-RECORD.
023200*---------------------------------------------------------------*
023300     READ COLOR-FILE
023400         AT END
023500             SET COLOR-EOF TO TRUE.
023600*---------------------------------------------------------------*
023700 1120-PROCESS-COLOR-RECORD.
023800*---------------------------------------------------------------*
023900     SET GEM-COLOR-IDX TO 1.
024000     SEARCH GEM-COLOR-ENTRY
024100         AT END
024200             ADD 1               TO GEM-COLOR-TABLE-SIZE
024300             SET GEM-COLOR-IDX   TO GEM-COLOR-TABLE-SIZE
024400             MOVE GL-GEM-TYPE    TO GC-GEM-TYPE (GEM-COLOR-IDX)
024500             MOVE GL-COLOR       TO GC-COLOR (GEM-COLOR-IDX)
024600         WHEN GC-GEM-TYPE (GEM-COLOR-IDX) = GL-GEM-TYPE
024700             MOVE GL-COLOR       TO GC-COLOR (GEM-COLOR-IDX)
024800     END-SEARCH.
024900     PERFORM 1130-TRACK-DISTINCT-COLOR.
025000     PERFORM 1110-READ-COLOR-RECORD.
025100*---------------------------------------------------------------*
025200 1120-EXIT.
025300*---------------------------------------------------------------*
025400     EXIT.
025500*---------------------------------------------------------------*
025600 1130-TRACK-DISTINCT-COLOR.
025700*---------------------------------------------------------------*
025800     SET DC-IDX TO 1.
025900     SEARCH DISTINCT-COLOR-ENTRY
026000         AT END
026100             ADD 1               TO DISTINCT-COLOR-TABLE-SIZE
026200             SET DC-IDX          TO DISTINCT-COLOR-TABLE-SIZE
026300             MOVE GL-COLOR       TO DC-COLOR (DC-IDX)
026400         WHEN DC-COLOR (DC-IDX) = GL-COLOR
026500             CONTINUE
026600     END-SEARCH.
026700*---------------------------------------------------------------*
026800 1150-LOOKUP-COLOR-CATEGORY.
026900*---------------------------------------------------------------*
027000     SET CC-IDX TO 1.
027100     MOVE 'N'                    TO CATEGORY-FOUND-SW.
027200     SEARCH CC-ENTRY
027300         AT END
027400             MOVE 'N'            TO CATEGORY-FOUND-SW
027500         WHEN CC-COLOR (CC-IDX) = WS-CUR-COLOR
027600             MOVE 'Y'            TO CATEGORY-FOUND-SW
027700             MOVE CC-CATEGORY (CC-IDX) TO WS-CUR-CATEGORY
027800     END-SEARCH.
027900*---------------------------------------------------------------*
028000 1160-LOOKUP-GEM-COLOR.
028100*---------------------------------------------------------------*
028200     SET GEM-COLOR-IDX TO 1.
028300     SEARCH GEM-COLOR-ENTRY
028400         AT END
028500             DISPLAY 'MNMKT - FATAL - GEM TYPE NOT IN LOOKUP - '
028600                 MR-GEM-TYPE
028700             MOVE '99'           TO MN-RETURN-STATUS
028800             CLOSE MINE-FILE
028900             GO TO 9900-ABEND-EXIT
029000         WHEN GC-GEM-TYPE (GEM-COLOR-IDX) = MR-GEM-TYPE
029100             MOVE GC-COLOR (GEM-COLOR-IDX) TO WS-EVENT-COLOR
029200     END-SEARCH.
029300*---------------------------------------------------------------*
029400 1200-APPLY-KEEP-RULE-U4.
029500*---------------------------------------------------------------*
029600     MOVE 'Y'                    TO VALID-RECORD-SW.
029700     IF MR-ELF-NAME = SPACES
029800         OR MR-ELF-ID = SPACES
029900         OR MR-GEM-TYPE = SPACES
030000         OR MR-WEIGHT-X = SPACES
030100         OR MR-QUANTITY-X = SPACES
030200         OR MR-MINE-DATE = SPACES
030300         MOVE 'N'                TO VALID-RECORD-SW
030400     ELSE
030500         IF MR-MINE-DATE < WS-PASS-START
030600             OR MR-MINE-DATE NOT < WS-PASS-END
030700             MOVE 'N'            TO VALID-RECORD-SW
030800         END-IF
030900     END-IF.
031000*---------------------------------------------------------------*
031100 3000-BUILD-2014-TOTALS.
031200*---------------------------------------------------------------*
031300     MOVE '2014-01-01'           TO WS-PASS-START.
031400     MOVE '2015-01-01'           TO WS-PASS-END.
031500     MOVE 'N'                    TO END-OF-FILE-SW.
031600     OPEN INPUT MINE-FILE.
031700     PERFORM 3010-READ-MINE-RECORD.
031800     PERFORM 3020-PROCESS-14-RECORD
031900         UNTIL END-OF-FILE.
032000     CLOSE MINE-FILE.
032100*---------------------------------------------------------------*
032200 3010-READ-MINE-RECORD.
032300*---------------------------------------------------------------*
032400     READ MINE-FILE
032500         AT END
032600             SET END-OF-FILE TO TRUE
032700         NOT AT END
032800             IF MINE-FILE-STATUS = '04'
032900                 DISPLAY 'MNMKT - MINING RECORD LENGTH ERROR'
033000                 MOVE '99'           TO MN-RETURN-STATUS
033100                 CLOSE MINE-FILE
033200                 GO TO 9900-ABEND-EXIT
033300             END-IF
033400     END-READ.
033500*---------------------------------------------------------------*
033600 3020-PROCESS-14-RECORD.
033700*---------------------------------------------------------------*
033800     PERFORM 1200-APPLY-KEEP-RULE-U4.
033900     IF VALID-RECORD
034000         PERFORM 1160-LOOKUP-GEM-COLOR
034100         PERFORM 3050-ACCUMULATE-14-WEIGHT
034200     END-IF.
034300     PERFORM 3010-READ-MINE-RECORD.
034400*---------------------------------------------------------------*
034500 3050-ACCUMULATE-14-WEIGHT.
034600*---------------------------------------------------------------*
034700     COMPUTE WS-EVENT-WEIGHT ROUNDED = MR-WEIGHT * MR-QUANTITY.
034800     SET EC14-IDX TO 1.
034900     SEARCH EC-14-ENTRY
035000         AT END
035100             ADD 1               TO EC-14-TABLE-SIZE
035200             SET EC14-IDX        TO EC-14-TABLE-SIZE
035300             MOVE MR-ELF-NAME    TO EC14-ELF-NAME (EC14-IDX)
035400             MOVE MR-ELF-ID      TO EC14-ELF-ID (EC14-IDX)
035500             MOVE WS-EVENT-COLOR TO EC14-COLOR (EC14-IDX)
035600             MOVE WS-EVENT-WEIGHT TO EC14-WEIGHT (EC14-IDX)
035700         WHEN EC14-ELF-NAME (EC14-IDX) = MR-ELF-NAME
035800             AND EC14-COLOR (EC14-IDX) = WS-EVENT-COLOR
035900             ADD WS-EVENT-WEIGHT TO EC14-WEIGHT (EC14-IDX)
036000     END-SEARCH.
036100*---------------------------------------------------------------*
036200 3500-BUILD-PERIOD-TOTALS.
036300*---------------------------------------------------------------*
036400     MOVE MN-START-DATE          TO WS-PASS-START.
036500     MOVE MN-END-DATE            TO WS-PASS-END.
036600     MOVE 'N'                    TO END-OF-FILE-SW.
036700     OPEN INPUT MINE-FILE.
036800     PERFORM 3010-READ-MINE-RECORD.
036900     PERFORM 3520-PROCESS-PERIOD-RECORD
037000         UNTIL END-OF-FILE.
037100     CLOSE MINE-FILE.
037200*---------------------------------------------------------------*
037300 3520-PROCESS-PERIOD-RECORD.
037400*---------------------------------------------------------------*
037500     PERFORM 1200-APPLY-KEEP-RULE-U4.
037600     IF VALID-RECORD
037700         PERFORM 1160-LOOKUP-GEM-COLOR
037800         PERFORM 3550-ACCUMULATE-PERIOD-WEIGHT
037900     END-IF.
038000     PERFORM 3010-READ-MINE-RECORD.
038100*---------------------------------------------------------------*
038200 3550-ACCUMULATE-PERIOD-WEIGHT.
038300*---------------------------------------------------------------*
038400     COMPUTE WS-EVENT-WEIGHT ROUNDED = MR-WEIGHT * MR-QUANTITY.
038500     PERFORM 3560-ACCUMULATE-ELF-COLOR-PD.
038600     PERFORM 3570-ACCUMULATE-COLOR-TOTAL-PD.
038700     PERFORM 3580-TRACK-PERIOD-ELF.
038800*---------------------------------------------------------------*
038900 3560-ACCUMULATE-ELF-COLOR-PD.
039000*---------------------------------------------------------------*
039100     SET ECPD-IDX TO 1.
039200     SEARCH EC-PD-ENTRY
039300         AT END
039400             ADD 1               TO EC-PD-TABLE-SIZE
039500             SET ECPD-IDX        TO EC-PD-TABLE-SIZE
039600             MOVE MR-ELF-NAME    TO ECPD-ELF-NAME (ECPD-IDX)
039700             MOVE MR-ELF-ID      TO ECPD-ELF-ID (ECPD-IDX)
039800             MOVE WS-EVENT-COLOR TO ECPD-COLOR (ECPD-IDX)
039900             MOVE WS-EVENT-WEIGHT TO ECPD-WEIGHT (ECPD-IDX)
040000         WHEN ECPD-ELF-NAME (ECPD-IDX) = MR-ELF-NAME
040100             AND ECPD-COLOR (ECPD-IDX) = WS-EVENT-COLOR
040200             MOVE MR-ELF-ID      TO ECPD-ELF-ID (ECPD-IDX)
040300             ADD WS-EVENT-WEIGHT TO ECPD-WEIGHT (ECPD-IDX)
040400     END-SEARCH.
040500*---------------------------------------------------------------*
040600 3570-ACCUMULATE-COLOR-TOTAL-PD.
040700*---------------------------------------------------------------*
040800     SET CTPD-IDX TO 1.
040900     SEARCH CT-PD-ENTRY
041000         AT END
041100             ADD 1               TO CT-PD-TABLE-SIZE
041200             SET CTPD-IDX        TO CT-PD-TABLE-SIZE
041300             MOVE WS-EVENT-COLOR TO CTPD-COLOR (CTPD-IDX)
041400             MOVE WS-EVENT-WEIGHT TO CTPD-WEIGHT (CTPD-IDX)
041500         WHEN CTPD-COLOR (CTPD-IDX) = WS-EVENT-COLOR
041600             ADD WS-EVENT-WEIGHT TO CTPD-WEIGHT (CTPD-IDX)
041700     END-SEARCH.
041800*---------------------------------------------------------------*
041900 3580-TRACK-PERIOD-ELF.
042000*---------------------------------------------------------------*
042100     SET PE-IDX TO 1.
042200     SEARCH PERIOD-ELF-ENTRY
042300         AT END
042400             ADD 1               TO PERIOD-ELF-TABLE-SIZE
042500             SET PE-IDX          TO PERIOD-ELF-TABLE-SIZE
042600             MOVE MR-ELF-NAME    TO PE-ELF-NAME (PE-IDX)
042700             MOVE MR-ELF-ID      TO PE-ELF-ID (PE-IDX)
042800         WHEN PE-ELF-NAME (PE-IDX) = MR-ELF-NAME
042900             MOVE MR-ELF-ID      TO PE-ELF-ID (PE-IDX)
043000     END-SEARCH.
043100*---------------------------------------------------------------*
043200 3900-RANK-WITHIN-COLOR.
043300*---------------------------------------------------------------*
043400     PERFORM 3910-RANK-ONE-ENTRY
043500         VARYING ECPD-IDX FROM 1 BY 1
043600         UNTIL ECPD-IDX > EC-PD-TABLE-SIZE.
043700*---------------------------------------------------------------*
043800 3910-RANK-ONE-ENTRY.
043900*---------------------------------------------------------------*
044000     MOVE 1                      TO WS-PERIOD-RANK.
044100     PERFORM 3920-COMPARE-ONE-OTHER-ENTRY
044200         VARYING ECPD-IDX2 FROM 1 BY 1
044300         UNTIL ECPD-IDX2 > EC-PD-TABLE-SIZE.
044400     MOVE WS-PERIOD-RANK          TO ECPD-RANK (ECPD-IDX).
044500*---------------------------------------------------------------*
044600 3920-COMPARE-ONE-OTHER-ENTRY.
044700*---------------------------------------------------------------*
044800     IF ECPD-COLOR (ECPD-IDX2) = ECPD-COLOR (ECPD-IDX)
044900         IF ECPD-WEIGHT (ECPD-IDX2) > ECPD-WEIGHT (ECPD-IDX)
045000             ADD 1                TO WS-PERIOD-RANK
045100         ELSE
045200             IF ECPD-WEIGHT (ECPD-IDX2) = ECPD-WEIGHT (ECPD-IDX)
045300                 AND ECPD-IDX2 < ECPD-IDX
045400                 ADD 1            TO WS-PERIOD-RANK
045500             END-IF
045600         END-IF
045700     END-IF.
045800*---------------------------------------------------------------*
045900 4000-BUILD-MATRIX.
046000*---------------------------------------------------------------*
046100     PERFORM 4100-EMIT-ONE-MATRIX-ROW
046200         VARYING PE-IDX FROM 1 BY 1
046300             UNTIL PE-IDX > PERIOD-ELF-TABLE-SIZE
046400         AFTER DC-IDX FROM 1 BY 1
046500             UNTIL DC-IDX > DISTINCT-COLOR-TABLE-SIZE.
046600*---------------------------------------------------------------*
046700 4100-EMIT-ONE-MATRIX-ROW.
046800*---------------------------------------------------------------*
046900     MOVE PE-ELF-NAME (PE-IDX)   TO WS-CUR-ELF-NAME.
047000     MOVE PE-ELF-ID (PE-IDX)     TO WS-CUR-ELF-ID.
047100     MOVE DC-COLOR (DC-IDX)      TO WS-CUR-COLOR.
047200     PERFORM 1150-LOOKUP-COLOR-CATEGORY.
047300     IF CATEGORY-FOUND
047400         PERFORM 4200-LOOKUP-2014-WEIGHT
047500         PERFORM 4300-LOOKUP-PERIOD-WEIGHT
047600         PERFORM 4400-LOOKUP-COLOR-TOTAL-PD
047700         PERFORM 5000-EMIT-MATRIX-DETAIL-LINE
047800     END-IF.
047900*---------------------------------------------------------------*
048000 4200-LOOKUP-2014-WEIGHT.
048100*---------------------------------------------------------------*
048200     MOVE 'N'                    TO WT-2014-FOUND-SW.
048300     SET EC14-IDX TO 1.
048400     SEARCH EC-14-ENTRY
048500         AT END
048600             CONTINUE
048700         WHEN EC14-ELF-NAME (EC14-IDX) = WS-CUR-ELF-NAME
048800             AND EC14-COLOR (EC14-IDX) = WS-CUR-COLOR
048900             MOVE 'Y'            TO WT-2014-FOUND-SW
049000             MOVE EC14-WEIGHT (EC14-IDX) TO WS-WT-2014
049100     END-SEARCH.
049200*---------------------------------------------------------------*
049300 4300-LOOKUP-PERIOD-WEIGHT.
049400*---------------------------------------------------------------*
049500     MOVE 'N'                    TO WT-PERIOD-FOUND-SW.
049600     SET ECPD-IDX TO 1.
049700     SEARCH EC-PD-ENTRY
049800         AT END
049900             CONTINUE
050000         WHEN ECPD-ELF-NAME (ECPD-IDX) = WS-CUR-ELF-NAME
050100             AND ECPD-COLOR (ECPD-IDX) = WS-CUR-COLOR
050200             MOVE 'Y'            TO WT-PERIOD-FOUND-SW
050300             MOVE ECPD-WEIGHT (ECPD-IDX) TO WS-WT-PERIOD
050400             MOVE ECPD-RANK (ECPD-IDX)   TO WS-PERIOD-RANK
050500     END-SEARCH.
050600*---------------------------------------------------------------*
050700 4400-LOOKUP-COLOR-TOTAL-PD.
050800*---------------------------------------------------------------*
050900     MOVE 'N'                    TO COLOR-TOTAL-FOUND-SW.
051000     SET CTPD-IDX TO 1.
051100     SEARCH CT-PD-ENTRY
051200         AT END
051300             CONTINUE
051400         WHEN CTPD-COLOR (CTPD-IDX) = WS-CUR-COLOR
051500             MOVE 'Y'            TO COLOR-TOTAL-FOUND-SW
051600             MOVE CTPD-WEIGHT (CTPD-IDX) TO WS-COLOR-TOTAL-PD
051700     END-SEARCH.
051800*---------------------------------------------------------------*
051900 4900-WRITE-MS-HEADER.
052000*---------------------------------------------------------------*
052100     MOVE MS-HEADING-LINE        TO MS-OUT-RECORD.
052200     WRITE MS-OUT-RECORD.
052300*---------------------------------------------------------------*
052400 5000-EMIT-MATRIX-DETAIL-LINE.
052500*---------------------------------------------------------------*
052600     MOVE SPACES                 TO MS-DETAIL-LINE.
052700     MOVE WS-CUR-ELF-NAME        TO MO-ELF-NAME.
052800     MOVE WS-CUR-ELF-ID          TO MO-ELF-ID.
052900     MOVE WS-CUR-CATEGORY        TO MO-COLOR-CAT.
053000     MOVE WS-CUR-COLOR           TO MO-GEM-COLOR.
053100     IF WT-2014-FOUND
053200         MOVE WS-WT-2014         TO WS-EDIT-WEIGHT
053300         MOVE WS-EDIT-WEIGHT     TO MO-WT-2014
053400     END-IF.
053500     IF WT-PERIOD-FOUND
053600         MOVE WS-WT-PERIOD       TO WS-EDIT-WEIGHT
053700         MOVE WS-EDIT-WEIGHT     TO MO-WT-2015
053800         MOVE WS-PERIOD-RANK     TO WS-EDIT-RANK
053900         MOVE WS-EDIT-RANK       TO MO-COLOR-RANK
054000     END-IF.
054100     IF WT-2014-FOUND AND WT-PERIOD-FOUND
054200             AND WS-WT-2014 NOT = ZERO
054300         PERFORM 5100-COMPUTE-YOY-RATIO
054400     END-IF.
054500     IF WT-PERIOD-FOUND AND COLOR-TOTAL-FOUND
054600             AND WS-COLOR-TOTAL-PD NOT = ZERO
054700         PERFORM 5200-COMPUTE-MARKET-SHARE
054800     END-IF.
054900     MOVE MS-DETAIL-LINE         TO MS-OUT-RECORD.
055000     WRITE MS-OUT-RECORD.
055100     ADD 1                       TO MN-RECORDS-WRITTEN.
055200*---------------------------------------------------------------*
055300 5100-COMPUTE-YOY-RATIO.
055400*---------------------------------------------------------------*
055500     COMPUTE WS-YOY-RATIO ROUNDED =
055600             WS-WT-PERIOD / WS-WT-2014.
055700     MOVE WS-YOY-RATIO           TO WS-EDIT-YOY.
055800     MOVE WS-EDIT-YOY            TO MO-YOY-RATIO.
055900*---------------------------------------------------------------*
056000 5200-COMPUTE-MARKET-SHARE.
056100*---------------------------------------------------------------*
056200     COMPUTE WS-MKT-SHARE ROUNDED =
056300             WS-WT-PERIOD / WS-COLOR-TOTAL-PD.
056400     MOVE WS-MKT-SHARE           TO WS-EDIT-MKT-SHARE.
056500     MOVE WS-EDIT-MKT-SHARE      TO MO-MKT-SHARE.
056600*---------------------------------------------------------------*
056700 9900-ABEND-EXIT.
056800*---------------------------------------------------------------*
056900     GOBACK.
