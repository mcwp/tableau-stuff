000100*---------------------------------------------------------------*
000200*    MNPARM    -  CALL PARAMETER BLOCK SHARED BY THE DRIVER     *
000300*    AND ITS CALLED SUBPROGRAMS (MINEDRV / MNTGR / MNMKT)       *
000400*---------------------------------------------------------------*
000500 01  MN-PARM-BLOCK.
000600     05  MN-START-DATE           PIC X(10).
000700     05  MN-END-DATE             PIC X(10).
000800     05  MN-RECORDS-WRITTEN      PIC S9(07) COMP.
000900     05  MN-RETURN-STATUS        PIC X(02).
001000         88  MN-STATUS-OK                VALUE '00'.
001100         88  MN-STATUS-FATAL             VALUE '99'.
001200     05  FILLER                  PIC X(10).
