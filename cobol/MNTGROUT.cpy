000100*---------------------------------------------------------------*
000200*    MNTGROUT  -  TOTAL GOLD RANK OUTPUT LINE (SUFFIX -TGR)     *
000300*---------------------------------------------------------------*
000400 01  TGR-HEADING-LINE.
000500     05  FILLER                  PIC X(20) VALUE 'ELF NAME'.
000600     05  FILLER                  PIC X(02) VALUE SPACE.
000700     05  FILLER                  PIC X(17) VALUE 'TOTAL GOLD'.
000800     05  FILLER                  PIC X(02) VALUE SPACE.
000900     05  FILLER                  PIC X(04) VALUE 'RANK'.
001000*---------------------------------------------------------------*
001100 01  TGR-DETAIL-LINE.
001200     05  TO-ELF-NAME             PIC X(20).
001300     05  FILLER                  PIC X(02) VALUE SPACE.
001400     05  TO-GOLD                 PIC ZZ,ZZZ,ZZZ,ZZ9.99.
001500     05  FILLER                  PIC X(02) VALUE SPACE.
001600     05  TO-RANK                 PIC ZZZ9.
