000100*===============================================================*
000200* PROGRAM NAME:    MINEDRV
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/86  D QUINTERO    CREATED AS THE QUARTERLY MINE LEDGER    DRV0001 
000900*                         JOB STEP DRIVER - READS THE RUN CARD
001000*                         AND CALLS THE TOTAL GOLD RANK STEP
001100* 07/02/87  D QUINTERO    ADDED DEFAULT DATE WINDOW WHEN THE RUN  DRV0002 
001200*                         CARD IS MISSING OR BLANK
001300* 04/04/90  E ACKERMAN    CALLS THE MARKET SHARE MATRIX STEP TOO  DRV0003 
001400*                         - ONE RUN CARD NOW DRIVES BOTH STEPS
001500* 09/27/91  R CHEN        ADDED RUN DATE STAMP TO THE JOB LOG     DRV0004 
001600* 01/08/97  J KLINE       FATAL RETURN CODE FROM EITHER CALLED    DRV0005 
001700*                         STEP NOW ABORTS THE JOB IMMEDIATELY
001800* 06/22/98  M OSEI        Y2K - RUN CARD DATES ARE CCYY-MM-DD,    DRV0006 
001900*                         DEFAULT WINDOW VERIFIED 4-DIGIT YEAR
002000* 03/03/99  M OSEI        Y2K SIGN-OFF, NO FURTHER CHANGE         DRV0007 
002100* 11/30/09  T VANCE       REBUILT AS THE CALL DRIVER - MNTGR AND  DRV0008 
002200*                         MNMKT WERE SEPARATE JOB STEPS BEFORE
002300*                         THIS, NOW SUBPROGRAMS OF ONE STEP
002400*
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  MINEDRV.
002800 AUTHOR. DAVID QUINTERO.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 03/12/86.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT CARD-FILE ASSIGN TO CARDIN
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS  IS CARD-FILE-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  CARD-FILE
005500         RECORDING MODE IS F.
005600 01  CARD-IN-RECORD.
005700     05  CD-START-DATE            PIC X(10).
005800     05  CD-START-DATE-PARTS REDEFINES CD-START-DATE.
005900         10  CD-START-CCYY        PIC X(04).
006000         10  FILLER               PIC X(01).
006100         10  CD-START-MM          PIC X(02).
006200         10  FILLER               PIC X(01).
006300         10  CD-START-DD          PIC X(02).
006400     05  CD-END-DATE              PIC X(10).
006500     05  FILLER                   PIC X(60).
006600 01  CARD-KEY-FIELDS REDEFINES CARD-IN-RECORD.
006700     05  CARD-DATES-ONLY          PIC X(20).
006800     05  FILLER                   PIC X(60).
006900*===============================================================*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 01  WS-SWITCHES-MISC-FIELDS.
007300     05  CARD-FILE-STATUS         PIC X(02) VALUE '00'.
007400         88  CARD-FILE-OK                    VALUE '00'.
007500         88  CARD-FILE-NOT-FOUND             VALUE '35'.
007600     05  CARD-EOF-SW              PIC X(01) VALUE 'N'.
007700         88  CARD-EOF                        VALUE 'Y'.
007800     05  WS-EDIT-COUNT            PIC ZZZZZZ9.
007900*---------------------------------------------------------------*
008000*    RUN DATE STAMP FOR THE JOB LOG - NO INTRINSIC FUNCTIONS,   *
008100*    PLAIN ACCEPT FROM DATE PER SHOP STANDARD                  *
008200*---------------------------------------------------------------*
008300 01  WS-RUN-DATE-FIELDS.
008400     05  WS-RUN-DATE              PIC 9(06).
008500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008600         10  WS-RUN-YY            PIC 9(02).
008700         10  WS-RUN-MM            PIC 9(02).
008800         10  WS-RUN-DD            PIC 9(02).
008900*---------------------------------------------------------------*
009000 COPY MNPARM.
009100*===============================================================*
009200 PROCEDURE DIVISION.
009300*---------------------------------------------------------------*
009400 0000-MAIN-PROCESSING.
009500*---------------------------------------------------------------*
009600     ACCEPT WS-RUN-DATE FROM DATE.
009700     DISPLAY 'MINEDRV - QUARTERLY MINE LEDGER RUN - ' WS-RUN-DATE.
009800     PERFORM 1000-READ-CONTROL-CARD.
009900     PERFORM 1100-APPLY-DATE-DEFAULTS.
010000     DISPLAY 'MINEDRV - WINDOW START ' MN-START-DATE
010100         ' END ' MN-END-DATE.
010200     PERFORM 2000-CALL-MNTGR.
010300     PERFORM 3000-CALL-MNMKT.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-READ-CONTROL-CARD.
010700*---------------------------------------------------------------*
010800     MOVE SPACES                  TO MN-START-DATE.
010900     MOVE SPACES                  TO MN-END-DATE.
011000     OPEN INPUT CARD-FILE.
011100     IF CARD-FILE-OK
011200         PERFORM 1050-READ-ONE-CARD
011300         CLOSE CARD-FILE
011400     ELSE
011500         DISPLAY 'MINEDRV - NO RUN CARD PRESENT, STATUS='
011600             CARD-FILE-STATUS ' - USING DEFAULT WINDOW'
011700     END-IF.
011800*---------------------------------------------------------------*
011900 1050-READ-ONE-CARD.
012000*---------------------------------------------------------------*
012100     READ CARD-FILE
012200         AT END
012300             SET CARD-EOF TO TRUE.
012400     IF NOT CARD-EOF
012500         AND CARD-DATES-ONLY NOT = SPACES
012600         MOVE CD-START-DATE       TO MN-START-DATE
012700         MOVE CD-END-DATE         TO MN-END-DATE
012800     END-IF.
012900*---------------------------------------------------------------*
013000 1100-APPLY-DATE-DEFAULTS.
013100*---------------------------------------------------------------*
013200     IF MN-START-DATE = SPACES
013300         MOVE '2015-01-01'        TO MN-START-DATE
013400     END-IF.
013500     IF MN-END-DATE = SPACES
013600         MOVE '2015-07-01'        TO MN-END-DATE
013700     END-IF.
013800*---------------------------------------------------------------*
013900 2000-CALL-MNTGR.
014000*---------------------------------------------------------------*
014100     MOVE ZERO                    TO MN-RECORDS-WRITTEN.
014200     MOVE '00'                    TO MN-RETURN-STATUS.
014300     CALL 'MNTGR' USING MN-PARM-BLOCK.
014400     IF MN-STATUS-FATAL
014500         DISPLAY 'MINEDRV - MNTGR RETURNED FATAL STATUS - '
014600             'RUN ABORTED'
014700         GOBACK
014800     END-IF.
014900     MOVE MN-RECORDS-WRITTEN      TO WS-EDIT-COUNT.
015000     DISPLAY 'WROTE ' WS-EDIT-COUNT ' LINES TO TGRDD'.
015100*---------------------------------------------------------------*
015200 3000-CALL-MNMKT.
015300*---------------------------------------------------------------*
015400     MOVE ZERO                    TO MN-RECORDS-WRITTEN.
015500     MOVE '00'                    TO MN-RETURN-STATUS.
015600     CALL 'MNMKT' USING MN-PARM-BLOCK.
015700     IF MN-STATUS-FATAL
015800         DISPLAY 'MINEDRV - MNMKT RETURNED FATAL STATUS - '
015900             'RUN ABORTED'
016000         GOBACK
016100     END-IF.
016200     MOVE MN-RECORDS-WRITTEN      TO WS-EDIT-COUNT.
016300     DISPLAY 'WROTE ' WS-EDIT-COUNT ' LINES TO MSDD'.
