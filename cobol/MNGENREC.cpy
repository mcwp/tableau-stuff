000100*---------------------------------------------------------------*
000200*    MNGENREC  -  GENERIC SUBSET INPUT / OUTPUT RECORDS         *
000300*    USED BY THE STANDALONE ROW-FILTER JOB (MNSUBSET)           *
000400*---------------------------------------------------------------*
000500 01  GENERIC-RECORD.
000600     05  GR-NAME                 PIC X(20).
000700     05  GR-TRANS-DATE           PIC X(10).
000800     05  GR-GROSS                PIC S9(09)V99.
000900     05  GR-GROSS-X REDEFINES
001000         GR-GROSS                PIC X(11).
001100     05  FILLER                  PIC X(09).
001200*---------------------------------------------------------------*
001300 01  SUBSET-HEADING-LINE.
001400     05  FILLER                  PIC X(20) VALUE 'NAME'.
001500     05  FILLER                  PIC X(02) VALUE SPACE.
001600     05  FILLER                  PIC X(16) VALUE 'GROSS'.
001700*---------------------------------------------------------------*
001800 01  SUBSET-RECORD.
001900     05  SO-NAME                 PIC X(20).
002000     05  FILLER                  PIC X(02) VALUE SPACE.
002100     05  SO-GROSS                PIC Z,ZZZ,ZZZ,ZZ9.99.
