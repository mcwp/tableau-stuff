000100*===============================================================*
000200* PROGRAM NAME:    MNTGR
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/86  D QUINTERO    CREATED FOR QUARTERLY MINE LEDGER RUN   TGR0001 
000900* 07/02/87  D QUINTERO    ADDED RANK ASSIGNMENT VIA SORT          TGR0002 
001000* 11/19/88  E ACKERMAN    REJECT RECORDS WITH NO MINING DATE      TGR0003 
001100* 04/04/90  E ACKERMAN    CALLER SUPPLIED DATE RANGE (WAS FIXED   TGR0004 
001200*                         TO CALENDAR QUARTER)
001300* 09/27/91  R CHEN        FIX: GOLD FIELD ZERO ON FIRST RECORD    TGR0005 
001400*                         FOR A NEW ELF DROPPED A LEADING ADD
001500* 02/14/93  R CHEN        EXPANDED ELF TABLE TO 500 ENTRIES       TGR0006 
001600* 08/30/95  J KLINE       REPORT RECORD COUNT WRITTEN ON RETURN   TGR0007 
001700* 01/08/97  J KLINE       SKIPPED-RECORD COUNT NO LONGER BUMPS    TGR0008 
001800*                         MN-RECORDS-WRITTEN
001900* 06/22/98  M OSEI        Y2K - MINING DATE IS ALREADY CCYY-MM-DD TGR0009 
002000*                         ON DISK, VERIFIED NO 2-DIGIT YEAR MATH
002100*                         REMAINS IN THIS MODULE
002200* 03/03/99  M OSEI        Y2K SIGN-OFF, NO FURTHER CHANGE         TGR0010 
002300* 10/11/01  J KLINE       FILE STATUS 04 ON MINE-FILE NOW ABENDS  TGR0011 
002400*                         INSTEAD OF SILENTLY SKIPPING RECORD
002500* 05/19/04  R CHEN        RAISED ELF TABLE TO 500 - RETAIL BUYOUT TGR0012 
002600*                         DOUBLED MINE COUNT IN REGION 3
002700* 11/30/09  T VANCE       REWIRED FOR CALL FROM MINEDRV DRIVER,   TGR0013 
002800*                         WAS A STANDALONE JOB STEP BEFORE THIS
002900* 02/17/10  T VANCE       TGR-OUT-RECORD WAS FOUR BYTES SHORT OF  TGR0014 
003000*                         TGR-DETAIL-LINE - THE RANK COLUMN WAS
003100*                         GETTING TRUNCATED OFF EVERY OUTPUT LINE.
003200*                         WIDENED RECORD AND GOLD EDIT PICTURE TO
003300*                         MATCH THE S9(11)V99 ACCUMULATOR
003400* 02/18/10  T VANCE       SORT WORK FILE WAS ASSIGNED TO DISK     TGR0015 
003500*                         INSTEAD OF A DD NAME LIKE EVERY OTHER
003600*                         SELECT IN THE SHOP - RENAMED TO SRTWKDD.
003700*                         ALSO MOVED RANK AND RECORD COUNT OFF THE
003800*                         SWITCH GROUP TO 77-LEVELS WHERE THEY
003900*                         BELONG
004000*
004100*===============================================================*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  MNTGR.
004400 AUTHOR. DAVID QUINTERO.
004500 INSTALLATION. COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN. 03/12/86.
004700 DATE-COMPILED.
004800 SECURITY. NON-CONFIDENTIAL.
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100*---------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*---------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3081.
005500 OBJECT-COMPUTER. IBM-3081.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT MINE-FILE ASSIGN TO MINEDD
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS  IS MINE-FILE-STATUS.
006500*
006600     SELECT TGR-FILE ASSIGN TO TGRDD
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS TGR-FILE-STATUS.
006900*
007000     SELECT SORT-WORK ASSIGN TO SRTWKDD.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  MINE-FILE
007700         RECORDING MODE IS F.
007800 COPY MNMINE.
007900*---------------------------------------------------------------*
008000 FD  TGR-FILE
008100         RECORDING MODE IS F.
008200 01  TGR-OUT-RECORD              PIC X(45).
008300*---------------------------------------------------------------*
008400 SD  SORT-WORK.
008500 01  SORT-RECORD.
008600     05  SR-ELF-NAME             PIC X(20).
008700     05  SR-TOTAL-GOLD           PIC S9(11)V99.
008800*===============================================================*
008900 WORKING-STORAGE SECTION.
009000*---------------------------------------------------------------*
009100*    STANDALONE COUNTERS - NOT PART OF ANY SWITCH GROUP          *
009200*---------------------------------------------------------------*
009300 77  WS-RANK                     PIC S9(04) COMP VALUE ZERO.
009400 77  WS-RECORDS-READ             PIC S9(07) COMP VALUE ZERO.
009500*---------------------------------------------------------------*
009600 01  WS-SWITCHES-MISC-FIELDS.
009700     05  MINE-FILE-STATUS        PIC X(02) VALUE '00'.
009800         88  MINE-FILE-OK                   VALUE '00'.
009900         88  MINE-FILE-EOF                  VALUE '10'.
010000     05  TGR-FILE-STATUS         PIC X(02) VALUE '00'.
010100         88  TGR-FILE-OK                    VALUE '00'.
010200     05  END-OF-FILE-SW          PIC X(01) VALUE 'N'.
010300         88  END-OF-FILE                    VALUE 'Y'.
010400     05  SORT-EOF-SW             PIC X(01) VALUE 'N'.
010500         88  SORT-END-OF-FILE               VALUE 'Y'.
010600     05  VALID-RECORD-SW         PIC X(01) VALUE 'Y'.
010700         88  VALID-RECORD                   VALUE 'Y'.
010800     05  WS-RECORDS-SKIPPED      PIC S9(07) COMP VALUE ZERO.
010900*---------------------------------------------------------------*
011000*    ELF GOLD ACCUMULATION TABLE - BUILT DURING THE READ PASS   *
011100*---------------------------------------------------------------*
011200 01  ELF-GOLD-TABLE-SIZE         PIC S9(05) COMP VALUE ZERO.
011300 01  ELF-GOLD-WORK-TABLE.
011400     05  ELF-GOLD-ENTRY OCCURS 1 TO 500 TIMES
011500             DEPENDING ON ELF-GOLD-TABLE-SIZE
011600             INDEXED BY ELF-IDX.
011700         10  EG-ELF-NAME         PIC X(20).
011800         10  EG-TOTAL-GOLD       PIC S9(11)V99.
011900*---------------------------------------------------------------*
012000 COPY MNTGROUT.
012100*===============================================================*
012200 LINKAGE SECTION.
012300*---------------------------------------------------------------*
012400 COPY MNPARM.
012500*===============================================================*
012600 PROCEDURE DIVISION USING MN-PARM-BLOCK.
012700*---------------------------------------------------------------*
012800 0000-MAIN-PROCESSING.
012900*---------------------------------------------------------------*
013000     MOVE ZERO                   TO MN-RECORDS-WRITTEN.
013100     MOVE '00'                   TO MN-RETURN-STATUS.
013200     PERFORM 1000-OPEN-FILES.
013300     PERFORM 1100-READ-AND-ACCUMULATE
013400         UNTIL END-OF-FILE.
013500     PERFORM 1900-WRITE-TGR-HEADER.
013600     PERFORM 2000-RANK-BY-GOLD.
013700     PERFORM 3000-CLOSE-FILES.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-OPEN-FILES.
014100*---------------------------------------------------------------*
014200     OPEN INPUT  MINE-FILE.
014300     OPEN OUTPUT TGR-FILE.
014400     IF NOT MINE-FILE-OK OR NOT TGR-FILE-OK
014500         DISPLAY 'MNTGR - OPEN FAILED - MINE=' MINE-FILE-STATUS
014600             ' TGR=' TGR-FILE-STATUS
014700         MOVE '99'               TO MN-RETURN-STATUS
014800         GO TO 9900-ABEND-EXIT.
014900     PERFORM 1050-READ-MINE-RECORD.
015000*---------------------------------------------------------------*
015100 1050-READ-MINE-RECORD.
015200*---------------------------------------------------------------*
015300     READ MINE-FILE
015400         AT END
015500             SET END-OF-FILE TO TRUE
015600             MOVE 'N'            TO VALID-RECORD-SW
015700         NOT AT END
015800             IF MINE-FILE-STATUS = '04'
015900                 DISPLAY 'MNTGR - MINING RECORD LENGTH ERROR'
016000                 MOVE '99'       TO MN-RETURN-STATUS
016100                 PERFORM 3000-CLOSE-FILES
016200                 GO TO 9900-ABEND-EXIT
016300             END-IF
016400             ADD 1               TO WS-RECORDS-READ.
016500*---------------------------------------------------------------*
016600 1100-READ-AND-ACCUMULATE.
016700*---------------------------------------------------------------*
016800     PERFORM 1200-APPLY-KEEP-RULE.
016900     IF VALID-RECORD
017000         PERFORM 1300-ACCUMULATE-ELF-GOLD
017100     ELSE
017200         ADD 1                   TO WS-RECORDS-SKIPPED.
017300     PERFORM 1050-READ-MINE-RECORD.
017400*---------------------------------------------------------------*
017500 1200-APPLY-KEEP-RULE.
017600*---------------------------------------------------------------*
017700     MOVE 'Y'                    TO VALID-RECORD-SW.
017800     IF MR-ELF-NAME = SPACES
017900         OR MR-GOLD-X = SPACES
018000         OR MR-MINE-DATE = SPACES
018100         DISPLAY 'MNTGR - SKIPPED, MISSING REQUIRED FIELD - '
018200             MR-ELF-NAME
018300         MOVE 'N'                TO VALID-RECORD-SW
018400     ELSE
018500         IF MR-MINE-DATE < MN-START-DATE
018600             OR MR-MINE-DATE NOT < MN-END-DATE
018700             MOVE 'N'            TO VALID-RECORD-SW
018800         END-IF
018900     END-IF.
019000*---------------------------------------------------------------*
019100 1300-ACCUMULATE-ELF-GOLD.
019200*---------------------------------------------------------------*
019300     SET ELF-IDX TO 1.
019400     SEARCH ELF-GOLD-ENTRY
019500         AT END
019600             ADD 1               TO ELF-GOLD-TABLE-SIZE
019700             SET ELF-IDX         TO ELF-GOLD-TABLE-SIZE
019800             MOVE MR-ELF-NAME    TO EG-ELF-NAME (ELF-IDX)
019900             MOVE MR-GOLD        TO EG-TOTAL-GOLD (ELF-IDX)
020000         WHEN EG-ELF-NAME (ELF-IDX) = MR-ELF-NAME
020100             ADD MR-GOLD         TO EG-TOTAL-GOLD (ELF-IDX)
020200     END-SEARCH.
020300*---------------------------------------------------------------*
020400 1900-WRITE-TGR-HEADER.
020500*---------------------------------------------------------------*
020600     MOVE TGR-HEADING-LINE       TO TGR-OUT-RECORD.
020700     WRITE TGR-OUT-RECORD.
020800*---------------------------------------------------------------*
020900 2000-RANK-BY-GOLD.
021000*---------------------------------------------------------------*
021100     SORT SORT-WORK
021200         ON DESCENDING KEY SR-TOTAL-GOLD
021300         INPUT PROCEDURE  IS 2010-RELEASE-ELF-TOTALS
021400                           THRU 2015-RELEASE-ONE-ELF-TOTAL
021500         OUTPUT PROCEDURE IS 2020-WRITE-RANKED-RECORDS
021600                           THRU 2030-RETURN-RANKED-RECORD.
021700*---------------------------------------------------------------*
021800 2010-RELEASE-ELF-TOTALS.
021900*---------------------------------------------------------------*
022000     PERFORM 2015-RELEASE-ONE-ELF-TOTAL
022100         VARYING ELF-IDX FROM 1 BY 1
022200         UNTIL ELF-IDX > ELF-GOLD-TABLE-SIZE.
022300*---------------------------------------------------------------*
022400 2015-RELEASE-ONE-ELF-TOTAL.
022500*---------------------------------------------------------------*
022600     MOVE EG-ELF-NAME (ELF-IDX)   TO SR-ELF-NAME.
022700     MOVE EG-TOTAL-GOLD (ELF-IDX) TO SR-TOTAL-GOLD.
022800     RELEASE SORT-RECORD.
022900*---------------------------------------------------------------*
023000 2020-WRITE-RANKED-RECORDS.
023100*---------------------------------------------------------------*
023200     MOVE ZERO                   TO WS-RANK.
023300     PERFORM 2030-RETURN-RANKED-RECORD
023400         UNTIL SORT-END-OF-FILE.
023500*---------------------------------------------------------------*
023600 2030-RETURN-RANKED-RECORD.
023700*---------------------------------------------------------------*
023800     RETURN SORT-WORK
023900         AT END
024000             SET SORT-END-OF-FILE TO TRUE
024100         NOT AT END
024200             ADD 1                TO WS-RANK
024300             MOVE SR-ELF-NAME     TO TO-ELF-NAME
024400             MOVE SR-TOTAL-GOLD   TO TO-GOLD
024500             MOVE WS-RANK         TO TO-RANK
024600             MOVE TGR-DETAIL-LINE TO TGR-OUT-RECORD
024700             WRITE TGR-OUT-RECORD
024800             ADD 1                TO MN-RECORDS-WRITTEN.
024900*---------------------------------------------------------------*
025000 3000-CLOSE-FILES.
025100*---------------------------------------------------------------*
025200     CLOSE MINE-FILE
025300           TGR-FILE.
025400*---------------------------------------------------------------*
025500 9900-ABEND-EXIT.
025600*---------------------------------------------------------------*
025700     GOBACK.
