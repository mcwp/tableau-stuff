000100*---------------------------------------------------------------*
000200*    MNCOLTAB  -  GEM TYPE TO COLOR WORK TABLE, BUILT AT RUN    *
000300*    TIME FROM MNCOLOR, PLUS THE FIXED COLOR TO COLOR-CATEGORY  *
000400*    TABLE REQUIRED BY R3 OF THE RUN BOOK                       *
000500*---------------------------------------------------------------*
000600 01  GEM-COLOR-TABLE-SIZE        PIC S9(05) COMP VALUE ZERO.
000700 01  GEM-COLOR-WORK-TABLE.
000800     05  GEM-COLOR-ENTRY OCCURS 1 TO 500 TIMES
000900             DEPENDING ON GEM-COLOR-TABLE-SIZE
001000             INDEXED BY GEM-COLOR-IDX.
001100         10  GC-GEM-TYPE         PIC X(15).
001200         10  GC-COLOR            PIC X(12).
001300*---------------------------------------------------------------*
001400*    FIXED COLOR TO COLOR-CATEGORY TABLE - R3 OF THE RUN BOOK   *
001500*    13 ENTRIES, ONE FILLER PER COLOR, REDEFINED AS A TABLE     *
001600*---------------------------------------------------------------*
001700 01  WS-COLOR-CAT-DATA.
001800     05  FILLER  PIC X(24) VALUE
001900         'CERULEAN    BLUE        '.
002000     05  FILLER  PIC X(24) VALUE
002100         'TEAL        BLUE        '.
002200     05  FILLER  PIC X(24) VALUE
002300         'CYAN        BLUE        '.
002400     05  FILLER  PIC X(24) VALUE
002500         'AZURE       BLUE        '.
002600     05  FILLER  PIC X(24) VALUE
002700         'TURQUOISE   BLUE        '.
002800     05  FILLER  PIC X(24) VALUE
002900         'GREEN       GREEN       '.
003000     05  FILLER  PIC X(24) VALUE
003100         'PURPLE      PURPLE      '.
003200     05  FILLER  PIC X(24) VALUE
003300         'ORANGE      ORANGE      '.
003400     05  FILLER  PIC X(24) VALUE
003500         'RED         RED         '.
003600     05  FILLER  PIC X(24) VALUE
003700         'BROWN       BROWN       '.
003800     05  FILLER  PIC X(24) VALUE
003900         'YELLOW      YELLOW      '.
004000     05  FILLER  PIC X(24) VALUE
004100         'MAGENTA     MAGENTA     '.
004200     05  FILLER  PIC X(24) VALUE
004300         'FUSCIA      MAGENTA     '.
004400 01  WS-COLOR-CAT-TABLE REDEFINES WS-COLOR-CAT-DATA.
004500     05  CC-ENTRY OCCURS 13 TIMES
004600             INDEXED BY CC-IDX.
004700         10  CC-COLOR            PIC X(12).
004800         10  CC-CATEGORY         PIC X(12).
