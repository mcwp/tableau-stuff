000100*===============================================================*
000200* PROGRAM NAME:    MNSUBSET
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/86  D QUINTERO    CREATED - GENERIC NAME/GROSS COLUMN     SUB0001 
000900*                         SUBSET EXTRACTOR FOR AD HOC REQUESTS
001000* 07/02/87  D QUINTERO    ADDED RUN CARD FOR THE DATE WINDOW      SUB0002 
001100* 11/19/88  E ACKERMAN    REJECT RECORDS WITH NO TRANSACTION DATE SUB0003 
001200* 09/27/91  R CHEN        HEADER RECORD ADDED AHEAD OF THE SUBSET SUB0004 
001300* 06/22/98  M OSEI        Y2K - TRANSACTION DATE IS CCYY-MM-DD ON SUB0005 
001400*                         DISK, VERIFIED NO 2-DIGIT YEAR COMPARE
001500* 03/03/99  M OSEI        Y2K SIGN-OFF, NO FURTHER CHANGE         SUB0006 
001600* 01/08/97  J KLINE       SKIPPED-RECORD COUNT ADDED TO JOB LOG   SUB0007 
001700* 05/19/04  R CHEN        RECORD COUNT DISPLAY LINE STANDARDIZED  SUB0008 
001800*                         TO MATCH THE OTHER LEDGER JOB STEPS
001900* 11/30/09  T VANCE       KEPT AS A STANDALONE JOB STEP - THIS    SUB0009 
002000*                         ONE IS NOT CALLED BY MINEDRV
002100* 02/18/10  T VANCE       FATAL OPENS/READS FELL THROUGH TO       SUB0010 
002200*                         GOBACK INLINE INSTEAD OF GOING TO THE
002300*                         ABEND EXIT - ROUTED BOTH TO
002400*                         9900-ABEND-EXIT TO MATCH MNTGR/MNMKT
002500*
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  MNSUBSET.
002900 AUTHOR. DAVID QUINTERO.
003000 INSTALLATION. COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN. 03/12/86.
003200 DATE-COMPILED.
003300 SECURITY. NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT GEN-FILE ASSIGN TO GENDD
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS GEN-FILE-STATUS.
005000*
005100     SELECT NEW-FILE ASSIGN TO NEWDD
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS NEW-FILE-STATUS.
005400*
005500     SELECT CARD-FILE ASSIGN TO CARDIN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS CARD-FILE-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  GEN-FILE
006400         RECORDING MODE IS F.
006500 COPY MNGENREC.
006600*---------------------------------------------------------------*
006700 FD  NEW-FILE
006800         RECORDING MODE IS F.
006900 01  NEW-OUT-RECORD                PIC X(38).
007000*---------------------------------------------------------------*
007100 FD  CARD-FILE
007200         RECORDING MODE IS F.
007300 01  CARD-IN-RECORD.
007400     05  CD-START-DATE             PIC X(10).
007500     05  CD-START-DATE-PARTS REDEFINES CD-START-DATE.
007600         10  CD-START-CCYY         PIC X(04).
007700         10  FILLER                PIC X(01).
007800         10  CD-START-MM           PIC X(02).
007900         10  FILLER                PIC X(01).
008000         10  CD-START-DD           PIC X(02).
008100     05  CD-END-DATE               PIC X(10).
008200     05  FILLER                    PIC X(60).
008300 01  CARD-KEY-FIELDS REDEFINES CARD-IN-RECORD.
008400     05  CARD-DATES-ONLY           PIC X(20).
008500     05  FILLER                    PIC X(60).
008600*===============================================================*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 01  WS-SWITCHES-MISC-FIELDS.
009000     05  GEN-FILE-STATUS          PIC X(02) VALUE '00'.
009100         88  GEN-FILE-OK                     VALUE '00'.
009200     05  NEW-FILE-STATUS          PIC X(02) VALUE '00'.
009300         88  NEW-FILE-OK                     VALUE '00'.
009400     05  CARD-FILE-STATUS         PIC X(02) VALUE '00'.
009500         88  CARD-FILE-OK                    VALUE '00'.
009600     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.
009700         88  END-OF-FILE                     VALUE 'Y'.
009800     05  CARD-EOF-SW              PIC X(01) VALUE 'N'.
009900         88  CARD-EOF                        VALUE 'Y'.
010000     05  VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
010100         88  VALID-RECORD                    VALUE 'Y'.
010200     05  WS-START-DATE            PIC X(10).
010300     05  WS-END-DATE              PIC X(10).
010400     05  WS-RECORDS-WRITTEN       PIC S9(07) COMP VALUE ZERO.
010500     05  WS-RECORDS-SKIPPED       PIC S9(07) COMP VALUE ZERO.
010600     05  WS-EDIT-COUNT            PIC ZZZZZZ9.
010700*===============================================================*
010800 PROCEDURE DIVISION.
010900*---------------------------------------------------------------*
011000 0000-MAIN-PROCESSING.
011100*---------------------------------------------------------------*
011200     PERFORM 1000-READ-CONTROL-CARD.
011300     PERFORM 1100-APPLY-DATE-DEFAULTS.
011400     OPEN INPUT GEN-FILE.
011500     IF NOT GEN-FILE-OK
011600         DISPLAY 'MNSUBSET - OPEN FAILED - GEN=' GEN-FILE-STATUS
011700         GO TO 9900-ABEND-EXIT.
011800     OPEN OUTPUT NEW-FILE.
011900     PERFORM 1900-WRITE-SUBSET-HEADER.
012000     PERFORM 2000-READ-GEN-RECORD.
012100     PERFORM 2100-FILTER-ONE-RECORD THRU 2100-EXIT
012200         UNTIL END-OF-FILE.
012300     CLOSE GEN-FILE.
012400     CLOSE NEW-FILE.
012500     MOVE WS-RECORDS-WRITTEN      TO WS-EDIT-COUNT.
012600     DISPLAY 'WROTE ' WS-EDIT-COUNT ' LINES TO NEWDD'.
012700     GOBACK.
012800*---------------------------------------------------------------*
012900 1000-READ-CONTROL-CARD.
013000*---------------------------------------------------------------*
013100     MOVE SPACES                  TO WS-START-DATE.
013200     MOVE SPACES                  TO WS-END-DATE.
013300     OPEN INPUT CARD-FILE.
013400     IF CARD-FILE-OK
013500         PERFORM 1050-READ-ONE-CARD
013600         CLOSE CARD-FILE
013700     ELSE
013800         DISPLAY 'MNSUBSET - NO RUN CARD PRESENT, STATUS='
013900             CARD-FILE-STATUS ' - USING DEFAULT WINDOW'
014000     END-IF.
014100*---------------------------------------------------------------*
014200 1050-READ-ONE-CARD.
014300*---------------------------------------------------------------*
014400     READ CARD-FILE
014500         AT END
014600             SET CARD-EOF TO TRUE.
014700     IF NOT CARD-EOF
014800         AND CARD-DATES-ONLY NOT = SPACES
014900         MOVE CD-START-DATE        TO WS-START-DATE
015000         MOVE CD-END-DATE          TO WS-END-DATE
015100     END-IF.
015200*---------------------------------------------------------------*
015300 1100-APPLY-DATE-DEFAULTS.
015400*---------------------------------------------------------------*
015500     IF WS-START-DATE = SPACES
015600         MOVE '2015-01-01'         TO WS-START-DATE
015700     END-IF.
015800     IF WS-END-DATE = SPACES
015900         MOVE '2015-07-01'         TO WS-END-DATE
016000     END-IF.
016100*---------------------------------------------------------------*
016200 1900-WRITE-SUBSET-HEADER.
016300*---------------------------------------------------------------*
016400     MOVE SUBSET-HEADING-LINE      TO NEW-OUT-RECORD.
016500     WRITE NEW-OUT-RECORD.
016600*---------------------------------------------------------------*
016700 2000-READ-GEN-RECORD.
016800*---------------------------------------------------------------*
016900     READ GEN-FILE
017000         AT END
017100             SET END-OF-FILE TO TRUE
017200         NOT AT END
017300             IF GEN-FILE-STATUS = '04'
017400                 DISPLAY 'MNSUBSET - FATAL - RECORD LENGTH '
017500                     'MISMATCH ON GEN-FILE'
017600                 CLOSE GEN-FILE NEW-FILE
017700                 GO TO 9900-ABEND-EXIT
017800             END-IF
017900     END-READ.
018000*---------------------------------------------------------------*
018100 2100-FILTER-ONE-RECORD.
018200*---------------------------------------------------------------*
018300     PERFORM 2150-APPLY-KEEP-RULE.
018400     IF VALID-RECORD
018500         PERFORM 2200-WRITE-SUBSET-RECORD
018600     ELSE
018700         ADD 1                     TO WS-RECORDS-SKIPPED
018800         DISPLAY 'MNSUBSET - SKIPPED, MISSING REQUIRED FIELD - '
018900             GR-NAME
019000     END-IF.
019100     PERFORM 2000-READ-GEN-RECORD.
019200*---------------------------------------------------------------*
019300 2100-EXIT.
019400*---------------------------------------------------------------*
019500     EXIT.
019600*---------------------------------------------------------------*
019700 2150-APPLY-KEEP-RULE.
019800*---------------------------------------------------------------*
019900     MOVE 'Y'                      TO VALID-RECORD-SW.
020000     IF GR-NAME = SPACES
020100         OR GR-GROSS-X = SPACES
020200         OR GR-TRANS-DATE = SPACES
020300         MOVE 'N'                  TO VALID-RECORD-SW
020400     ELSE
020500         IF GR-TRANS-DATE < WS-START-DATE
020600             OR GR-TRANS-DATE NOT < WS-END-DATE
020700             MOVE 'N'              TO VALID-RECORD-SW
020800         END-IF
020900     END-IF.
021000*---------------------------------------------------------------*
021100 2200-WRITE-SUBSET-RECORD.
021200*---------------------------------------------------------------*
021300     MOVE SPACES                   TO SUBSET-RECORD.
021400     MOVE GR-NAME                  TO SO-NAME.
021500     MOVE GR-GROSS                 TO SO-GROSS.
021600     MOVE SUBSET-RECORD            TO NEW-OUT-RECORD.
021700     WRITE NEW-OUT-RECORD.
021800     ADD 1                         TO WS-RECORDS-WRITTEN.
021900*---------------------------------------------------------------*
022000 9900-ABEND-EXIT.
022100*---------------------------------------------------------------*
022200     GOBACK.
