000100*---------------------------------------------------------------*
000200*    MNMSOUT   -  MARKET SHARE MATRIX OUTPUT LINE (SUFFIX -MS)  *
000300*    BLANK-CAPABLE FIELDS ARE ALPHANUMERIC SO A TRUE BLANK      *
000400*    STAYS DISTINCT FROM A COMPUTED ZERO - SEE R6 OF RUN BOOK   *
000500*---------------------------------------------------------------*
000600 01  MS-HEADING-LINE.
000700     05  FILLER                  PIC X(20) VALUE 'ELF NAME'.
000800     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  FILLER                  PIC X(08) VALUE 'ELF ID'.
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  FILLER                  PIC X(12) VALUE 'COLOR CAT'.
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  FILLER                  PIC X(12) VALUE 'GEM COLOR'.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  FILLER                  PIC X(17) VALUE 'WEIGHT 2014'.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  FILLER                  PIC X(17) VALUE 'WEIGHT 2015'.
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  FILLER                  PIC X(11) VALUE 'YOY RATIO'.
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  FILLER                  PIC X(07) VALUE 'MKT SHR'.
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  FILLER                  PIC X(05) VALUE 'RANK'.
002400*---------------------------------------------------------------*
002500 01  MS-DETAIL-LINE.
002600     05  MO-ELF-NAME             PIC X(20).
002700     05  FILLER                  PIC X(01) VALUE SPACE.
002800     05  MO-ELF-ID               PIC X(08).
002900     05  FILLER                  PIC X(01) VALUE SPACE.
003000     05  MO-COLOR-CAT            PIC X(12).
003100     05  FILLER                  PIC X(01) VALUE SPACE.
003200     05  MO-GEM-COLOR            PIC X(12).
003300     05  FILLER                  PIC X(01) VALUE SPACE.
003400     05  MO-WT-2014              PIC X(17).
003500     05  FILLER                  PIC X(01) VALUE SPACE.
003600     05  MO-WT-2015              PIC X(17).
003700     05  FILLER                  PIC X(01) VALUE SPACE.
003800     05  MO-YOY-RATIO            PIC X(11).
003900     05  FILLER                  PIC X(01) VALUE SPACE.
004000     05  MO-MKT-SHARE            PIC X(07).
004100     05  FILLER                  PIC X(01) VALUE SPACE.
004200     05  MO-COLOR-RANK           PIC X(05).
