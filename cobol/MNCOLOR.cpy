000100*---------------------------------------------------------------*
000200*    MNCOLOR   -  GEM COLOR LOOKUP FILE RECORD (FD LAYOUT)      *
000300*    GL- FIELDS = ONE GEM TYPE TO COLOR MAPPING, ONE PER CARD   *
000400*---------------------------------------------------------------*
000500 01  GEM-LOOKUP-RECORD.
000600     05  GL-GEM-TYPE             PIC X(15).
000700     05  GL-COLOR                PIC X(12).
000800     05  FILLER                  PIC X(53).
