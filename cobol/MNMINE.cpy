000100*---------------------------------------------------------------*
000200*    MNMINE   -  MINING ACTIVITY REPORT RECORD                  *
000300*    ONE RECORD PER MINING EVENT - FIXED COLUMN LAYOUT          *
000400*---------------------------------------------------------------*
000500 01  MINING-RECORD.
000600     05  MR-ELF-NAME             PIC X(20).
000700     05  MR-ELF-ID               PIC X(08).
000800     05  MR-MINE-DATE            PIC X(10).
000900     05  MR-GEM-TYPE             PIC X(15).
001000     05  MR-WEIGHT               PIC S9(07)V99.
001100     05  MR-WEIGHT-X REDEFINES
001200         MR-WEIGHT               PIC X(09).
001300     05  MR-QUANTITY             PIC S9(05).
001400     05  MR-QUANTITY-X REDEFINES
001500         MR-QUANTITY             PIC X(05).
001600     05  MR-GOLD                 PIC S9(09)V99.
001700     05  MR-GOLD-X REDEFINES
001800         MR-GOLD                 PIC X(11).
001900     05  MR-INVOICE              PIC X(12).
002000     05  FILLER                  PIC X(10).
